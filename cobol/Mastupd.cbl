000100******************************************************************
000200* MASTUPD  -  POST BAG-COUNT CORRECTIONS TO THE WORK ORDER
000300*             MASTER
000400*
000500* CALLED BY DISCREP WITH THE FULL CORRECTION TABLE FOR ONE RUN.
000600* FOR EACH QUEUED (WORKORDER-ID, CORRECTED VALUE) PAIR, LOCATES
000700* THE WORK ORDER ON THE MASTER BY KEY, POSTS THE LAB COUNT AS
000800* THE NEW VALUE, AND STAMPS WHO AND WHEN.  ALL ENTRIES IN THE
000900* TABLE ARE TREATED AS ONE UNIT OF WORK.
001000******************************************************************
001100 IDENTIFICATION              DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.                 MASTUPD.
001400 AUTHOR.                     R T HOLLOWAY.
001500 INSTALLATION.               IDEXX REFERENCE LABORATORIES - DP.
001600 DATE-WRITTEN.               MARCH 9, 1987.
001700 DATE-COMPILED.
001800 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
001900                             ONLY.  DO NOT RELEASE OUTSIDE DP.
002000*
002100*-----------------------------------------------------------------
002200* CHANGE LOG
002300*-----------------------------------------------------------------
002400* 03/09/87  RTH  ORIGINAL PROGRAM.  CALLED ONCE PER DISCREPANCY
002500*                ROW FROM DISCREP AT THIS POINT.
002600* 02/06/90  DLK  CR-0355  REWORKED TO TAKE THE WHOLE CORRECTION   CR-0355 
002700*                TABLE IN ONE CALL - MASTER NOW OPENED ONCE PER   CR-0355 
002800*                RUN INSTEAD OF ONCE PER ROW.                     CR-0355 
002900* 09/21/91  PMW  CR-0409  NO-OP - CALLER NOW FILTERS NON-INTEGER  CR-0409 
003000*                KEYS BEFORE THIS PROGRAM EVER SEES THEM.         CR-0409 
003100* 01/11/93  RTH  CR-0502  SUCCESS FLAG NOW LEFT SET TO "N" (NOT   CR-0502 
003200*                CHANGED) WHEN THE KEY IS NOT FOUND, SO DISCREP   CR-0502 
003300*                CAN TELL APART "NOT ATTEMPTED" FROM "FAILED".    CR-0502 
003400* 06/15/95  PMW  CR-0619  RAISED TABLE SIZE TO 2000 ENTRIES TO    CR-0619 
003500*                MATCH DISCREP'S NEW BUFFER SIZE.                 CR-0619 
003600* 11/09/98  KAV  Y2K - WKOM-UPDATED-ON NOW STAMPED FROM A 4-      Y2K     
003700*                DIGIT ACCEPT FROM DATE YYYYMMDD INSTEAD OF THE   Y2K     
003800*                OLD 2-DIGIT YY FORMAT.  VERIFIED AGAINST         Y2K     
003900*                1999-12-31 AND 2000-01-01 TEST DATES.            Y2K     
004000* 02/04/99  KAV  CR-0741  Y2K SIGN-OFF - NO FURTHER CHANGES.      CR-0741 
004100* 04/17/01  DLK  CR-0822  A REWRITE FAILURE ON THE MASTER NOW     CR-0822 
004200*                ABORTS THE WHOLE BATCH (CT-MASTER-IO-ABORT) -    CR-0822 
004300*                A PARTIAL POST USED TO SLIP THROUGH SILENTLY.    CR-0822 
004400*-----------------------------------------------------------------
004500******************************************************************
004600 ENVIRONMENT                 DIVISION.
004700*-----------------------------------------------------------------
004800 CONFIGURATION               SECTION.
004900 SOURCE-COMPUTER.            IDEXX-DP-HOST.
005000 OBJECT-COMPUTER.            IDEXX-DP-HOST.
005100 SPECIAL-NAMES.
005200     C01                     IS TOP-OF-FORM
005300     CLASS DIGITS-ONLY       IS "0" THRU "9"
005400     UPSI-0                  ON STATUS IS RERUN-REQUESTED
005500                             OFF STATUS IS NORMAL-RUN.
005600*-----------------------------------------------------------------
005700 INPUT-OUTPUT                SECTION.
005800 FILE-CONTROL.
005900     SELECT  MASTER
006000             ASSIGN TO "MASTER"
006100             ORGANIZATION IS INDEXED
006200             ACCESS MODE IS RANDOM
006300             RECORD KEY IS WKOM-WORKORDER-ID
006400             FILE STATUS IS MASTER-STATUS.
006500*
006600******************************************************************
006700 DATA                        DIVISION.
006800*-----------------------------------------------------------------
006900 FILE                        SECTION.
007000 FD  MASTER
007100     RECORD CONTAINS 77 CHARACTERS
007200     DATA RECORD IS WKOM-MASTER-RECORD.
007300     COPY "C:\COBOLIB\WKOMREC.CPY".
007400*-----------------------------------------------------------------
007500 WORKING-STORAGE             SECTION.
007600*-----------------------------------------------------------------
007700 77  UPDATER-ID               PIC X(36)
007800         VALUE "13F6B7B1-A934-4019-B97C-2FBC493CFDF3".
007900 77  ENTRY-COUNT-SAVE         PIC 9(05) COMP VALUE ZERO.
008000*
008100 01  FILE-STATUS-FIELDS.
008200     05  MASTER-STATUS           PIC X(02).
008300         88  MASTER-OK                   VALUE "00".
008400         88  MASTER-NOT-FOUND            VALUE "23".
008500     05  FILLER                  PIC X(02).
008600*
008700 01  SWITCHES.
008800     05  MASTER-OPEN-SWITCH      PIC X(01) VALUE "N".
008900         88  MASTER-OPEN-OK              VALUE "Y".
009000     05  FILLER                  PIC X(03).
009100*
009200* ACCEPT FROM DATE/TIME, SPLIT INTO PARTS SO THE TIMESTAMP CAN
009300* BE BUILT AS "YYYY-MM-DD HH.MM.SS.CC" IN WKOM-UPDATED-ON.
009400******************************************************************
009500 01  SYSTEM-DATE8             PIC 9(08).
009600 01  SYSTEM-DATE8-R REDEFINES SYSTEM-DATE8.
009700     05  SYS-YEAR             PIC 9(04).
009800     05  SYS-MONTH            PIC 9(02).
009900     05  SYS-DAY              PIC 9(02).
010000*
010100 01  SYSTEM-TIME8             PIC 9(08).
010200 01  SYSTEM-TIME8-R REDEFINES SYSTEM-TIME8.
010300     05  SYS-HOUR             PIC 9(02).
010400     05  SYS-MINUTE           PIC 9(02).
010500     05  SYS-SECOND           PIC 9(02).
010600     05  SYS-HUNDTH           PIC 9(02).
010700*
010800******************************************************************
010900 LINKAGE                     SECTION.
011000*-----------------------------------------------------------------
011100     COPY "C:\COBOLIB\CORRTAB.CPY".
011200*
011300******************************************************************
011400 PROCEDURE                   DIVISION USING CORRECTION-TABLE.
011500*-----------------------------------------------------------------
011600* MAIN LINE - ONE CALL POSTS THE WHOLE TABLE AS ONE UNIT OF
011700* WORK (CR-0355).
011800*-----------------------------------------------------------------
011900 100-POST-BAG-COUNT-CORRECTIONS.
012000     MOVE ZERO TO CT-SUCCESS-COUNT.
012100     SET CT-MASTER-IO-OK TO TRUE.
012200     MOVE CT-ENTRY-COUNT TO ENTRY-COUNT-SAVE.
012300     PERFORM 200-OPEN-MASTER-FILE.
012400     IF  MASTER-OPEN-OK
012500         PERFORM 200-APPLY-CORRECTIONS
012600             VARYING CT-IDX FROM 1 BY 1
012700             UNTIL CT-IDX > ENTRY-COUNT-SAVE
012800                 OR CT-MASTER-IO-ABORT
012900         CLOSE MASTER
013000     ELSE
013100         SET CT-MASTER-IO-ABORT TO TRUE
013200     END-IF.
013300
013400     EXIT PROGRAM.
013500*
013600 200-OPEN-MASTER-FILE.
013700     OPEN I-O MASTER.
013800     IF  MASTER-OK
013900         SET MASTER-OPEN-OK TO TRUE
014000     ELSE
014100         DISPLAY "MASTUPD - OPEN FAILED ON MASTER, STATUS "
014200             MASTER-STATUS
014300         MOVE "N" TO MASTER-OPEN-SWITCH
014400     END-IF.
014500*
014600******************************************************************
014700* LOCATE THE WORK ORDER BY KEY.  NOT FOUND IS A WARNING, NOT AN
014800* ERROR - THE ENTRY IS LEFT OFF THE SUCCESS LIST (CR-0502) AND
014900* THE NEXT ROW IN THE TABLE IS TRIED.
015000*-----------------------------------------------------------------
015100 200-APPLY-CORRECTIONS.
015200     PERFORM 300-LOOKUP-WORKORDER.
015300     IF  MASTER-OK
015400         PERFORM 300-POST-CORRECTION
015500     ELSE
015600         IF  MASTER-NOT-FOUND
015700             PERFORM 300-LOG-NOT-FOUND
015800         ELSE
015900             PERFORM 300-LOG-FATAL-MASTER-ERROR
016000         END-IF
016100     END-IF.
016200*
016300 300-LOOKUP-WORKORDER.
016400     MOVE CT-WORKORDER-ID(CT-IDX) TO WKOM-WORKORDER-ID.
016500     READ MASTER
016600         INVALID KEY MOVE "23" TO MASTER-STATUS
016700     END-READ.
016800*
016900* MATCH STRICTLY ON WORKORDER-ID.  VALUE, UPDATED-ON AND
017000* UPDATED-BY ARE ALL STAMPED TOGETHER AS ONE MOVE - A PARTIAL
017100* STAMP NEVER GOES OUT TO THE MASTER.
017200*-----------------------------------------------------------------
017300 300-POST-CORRECTION.
017400     MOVE CT-CORRECTED-VALUE(CT-IDX) TO WKOM-VALUE.
017500     PERFORM 400-STAMP-MASTER-RECORD.
017600     REWRITE WKOM-MASTER-RECORD
017700         INVALID KEY PERFORM 300-LOG-FATAL-MASTER-ERROR
017800         NOT INVALID KEY
017900             SET CT-SUCCESSFUL(CT-IDX) TO TRUE
018000             ADD 1 TO CT-SUCCESS-COUNT
018100     END-REWRITE.
018200*
018300 400-STAMP-MASTER-RECORD.
018400     ACCEPT SYSTEM-DATE8 FROM DATE YYYYMMDD.
018500     ACCEPT SYSTEM-TIME8 FROM TIME.
018600     MOVE SPACES TO WKOM-UPDATED-ON.
018700     STRING SYS-YEAR   DELIMITED BY SIZE
018800            "-"           DELIMITED BY SIZE
018900            SYS-MONTH  DELIMITED BY SIZE
019000            "-"           DELIMITED BY SIZE
019100            SYS-DAY    DELIMITED BY SIZE
019200         INTO WKOM-UO-DATE-PART.
019300     STRING SYS-HOUR    DELIMITED BY SIZE
019400            "."            DELIMITED BY SIZE
019500            SYS-MINUTE  DELIMITED BY SIZE
019600            "."            DELIMITED BY SIZE
019700            SYS-SECOND  DELIMITED BY SIZE
019800            "."            DELIMITED BY SIZE
019900            SYS-HUNDTH  DELIMITED BY SIZE
020000         INTO WKOM-UO-TIME-PART.
020100     MOVE UPDATER-ID TO WKOM-UPDATED-BY.
020200*
020300 300-LOG-NOT-FOUND.
020400     DISPLAY "MASTUPD - NO ROWS UPDATED FOR WORKORDER "
020500         CT-WORKORDER-ID(CT-IDX).
020600*
020700* CR-0822 - A REWRITE FAILURE FOR A REASON OTHER THAN "NOT
020800* FOUND" IS UNRECOVERABLE - ABORT THE REST OF THE TABLE AND
020900* HAND THE FATAL FLAG BACK TO DISCREP.
021000*-----------------------------------------------------------------
021100 300-LOG-FATAL-MASTER-ERROR.
021200     DISPLAY "MASTUPD - UNRECOVERABLE MASTER I/O ERROR, STATUS "
021300         MASTER-STATUS " ON WORKORDER " CT-WORKORDER-ID(CT-IDX)
021400     SET CT-MASTER-IO-ABORT TO TRUE.

