000100******************************************************************
000200* DISCREP  -  BAG-COUNT DISCREPANCY RECONCILIATION, NIGHTLY RUN
000300*
000400* READS ONE VENDOR-MANIFEST / LAB-RECEIVING DISCREPANCY FILE PER
000500* RUN.  WHERE THE VENDOR UNDERCOUNTED BAGS AGAINST WHAT THE LAB
000600* ACTUALLY RECEIVED, AND THE ROW HAS NOT ALREADY BEEN RECONCILED,
000700* THE LAB COUNT IS POSTED AS THE CORRECTED VALUE ON THE WORK
000800* ORDER MASTER (VIA MASTUPD), THE ROW IS MARKED UPDATED, AND A
000900* COUNTS REPORT AND A FILE-DISPOSITION RECORD ARE PRODUCED.
001000******************************************************************
001100 IDENTIFICATION              DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.                 DISCREP.
001400 AUTHOR.                     R T HOLLOWAY.
001500 INSTALLATION.               IDEXX REFERENCE LABORATORIES - DP.
001600 DATE-WRITTEN.               MARCH 9, 1987.
001700 DATE-COMPILED.
001800 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
001900                             ONLY.  DO NOT RELEASE OUTSIDE DP.
002000*
002100*-----------------------------------------------------------------
002200* CHANGE LOG
002300*-----------------------------------------------------------------
002400* 03/09/87  RTH  ORIGINAL PROGRAM.  REPLACES THE MANUAL TALLY
002500*                SHEET THE RECEIVING DOCK USED TO WORK FROM.
002600* 07/14/87  RTH  CR-0114  ADDED DISPFILE SO OPERATIONS STOPS      CR-0114 
002700*                CALLING TO ASK IF THE RUN WENT CLEAN.            CR-0114 
002800* 11/02/88  DLK  CR-0228  FIXED DISCREPANCY-COUNT - WAS COUNTING  CR-0228 
002900*                VENDOR=LAB ROWS, SHOULD ONLY BE VENDOR LESS THAN CR-0228 
003000*                LAB.                                             CR-0228 
003100* 05/19/89  RTH  CR-0301  NOTES COMPARE MADE CASE INSENSITIVE -   CR-0301 
003200*                DOCK CLERKS WERE KEYING "Updated" AND "updated". CR-0301 
003300* 02/06/90  DLK  CR-0355  MASTUPD NOW CALLED ONCE PER RUN WITH    CR-0355 
003400*                THE WHOLE CORRECTION TABLE INSTEAD OF ONCE PER   CR-0355 
003500*                ROW - CUTS MASTER FILE OPENS FROM HUNDREDS TO 1. CR-0355 
003600* 09/21/91  PMW  CR-0409  WORKORDER-ID AND LAB COUNT NOW BOTH     CR-0409 
003700*                VALIDATED AS INTEGERS BEFORE QUEUEING - A BAD    CR-0409 
003800*                SCAN LINE WAS POSTING GARBAGE TO THE MASTER.     CR-0409 
003900* 04/02/92  PMW  CR-0447  REMAINING-COUNT CHANGED TO TOTAL MINUS  CR-0447 
004000*                UPDATED PER W. OKONKWO (QA) - WAS TOTAL MINUS    CR-0447 
004100*                DISCREPANCY-COUNT, OVERSTATED THE BACKLOG.       CR-0447 
004200* 01/11/93  RTH  CR-0502  ONLY ROWS IN THE MASTUPD SUCCESS LIST   CR-0502 
004300*                GET MARKED UPDATED NOW; UNMATCHED WORK ORDERS    CR-0502 
004400*                STAY UNMARKED SO THE NEXT RUN RETRIES THEM.      CR-0502 
004500* 08/30/94  DLK  CR-0561  DISPOSITION IS WRITTEN EVEN WHEN THE    CR-0561 
004600*                RUN ABORTS PARTWAY - OPS NEEDED A RECORD OF THE  CR-0561 
004700*                FAILED RUN, NOT JUST A JOB ABEND.                CR-0561 
004800* 06/15/95  PMW  CR-0619  RAISED CORRECTION TABLE AND FILE        CR-0619 
004900*                BUFFER TO 2000 ENTRIES - SHIFT VOLUME FROM THE   CR-0619 
005000*                NEW SCARBOROUGH LINE WAS OVERRUNNING THE 500     CR-0619 
005100*                WE SIZED THIS FOR ORIGINALLY.                    CR-0619 
005200* 03/18/97  KAV  CR-0688  REPORT TITLE LINE NOW CARRIES THE       CR-0688 
005300*                DISCFILE LOGICAL NAME, NOT A HARD-CODED STRING,  CR-0688 
005400*                SO MULTI-RUN DAYS CAN TELL THE REPORTS APART.    CR-0688 
005500* 11/09/98  KAV  CR-0734  Y2K - WKOM-UPDATED-ON STAMP COMES FROM  CR-0734 
005600*                MASTUPD, NOT HERE, BUT VERIFIED THE 4-DIGIT      CR-0734 
005700*                YEAR FLOWS THROUGH THE TITLE LINE AND RUNRPT     CR-0734 
005800*                CORRECTLY FOR 1999/2000 ROLLOVER.  NO CODE       CR-0734 
005900*                CHANGE REQUIRED IN THIS PROGRAM.                 CR-0734 
006000* 02/04/99  KAV  CR-0741  Y2K SIGN-OFF - RE-RAN 1999-12-31 AND    CR-0741 
006100*                2000-01-01 TEST FILES, SUMMARY COUNTS CORRECT.   CR-0741 
006200* 07/28/00  DLK  CR-0803  ADDED DISP-DISPOSITION-CODE REDEFINES   CR-0803 
006300*                FOR THE OLD SHIPPING-DOCK DOWNSTREAM JOB THAT    CR-0803 
006400*                ONLY READS THE FIRST 3 BYTES OF DISPOSITION.     CR-0803 
006500* 05/02/03  KAV  CR-0877  CLOSE-RECON-FILES NOW UNCONDITIONAL -   CR-0877 
006600*                A FAILED DISCOUT OPEN WAS LEAVING DISCFILE       CR-0877 
006700*                OPEN ACROSS RUNS ON THE OLD LOGIC.               CR-0877 
006800*-----------------------------------------------------------------
006900******************************************************************
007000 ENVIRONMENT                 DIVISION.
007100*-----------------------------------------------------------------
007200 CONFIGURATION               SECTION.
007300 SOURCE-COMPUTER.            IDEXX-DP-HOST.
007400 OBJECT-COMPUTER.            IDEXX-DP-HOST.
007500 SPECIAL-NAMES.
007600     C01                     IS TOP-OF-FORM
007700     CLASS DIGITS-ONLY       IS "0" THRU "9"
007800     UPSI-0                  ON STATUS IS RERUN-REQUESTED
007900                             OFF STATUS IS NORMAL-RUN.
008000*-----------------------------------------------------------------
008100 INPUT-OUTPUT                SECTION.
008200 FILE-CONTROL.
008300     SELECT  DISCFILE
008400             ASSIGN TO "DISCFILE"
008500             ORGANIZATION IS LINE SEQUENTIAL
008600             FILE STATUS IS DISCFILE-STATUS.
008700
008800     SELECT  DISCOUT
008900             ASSIGN TO "DISCOUT"
009000             ORGANIZATION IS LINE SEQUENTIAL
009100             FILE STATUS IS DISCOUT-STATUS.
009200
009300     SELECT  RUNRPT
009400             ASSIGN TO "RUNRPT"
009500             ORGANIZATION IS LINE SEQUENTIAL
009600             FILE STATUS IS RUNRPT-STATUS.
009700
009800     SELECT  DISPFILE
009900             ASSIGN TO "DISPFILE"
010000             ORGANIZATION IS LINE SEQUENTIAL
010100             FILE STATUS IS DISPFILE-STATUS.
010200*
010300******************************************************************
010400 DATA                        DIVISION.
010500*-----------------------------------------------------------------
010600 FILE                        SECTION.
010700 FD  DISCFILE
010800     RECORD CONTAINS 40 CHARACTERS
010900     DATA RECORD IS DISCR-RECORD-IN.
011000     COPY "C:\COBOLIB\DISCREC.CPY".
011100
011200 FD  DISCOUT
011300     RECORD CONTAINS 40 CHARACTERS
011400     DATA RECORD IS DISCOUT-RECORD-OUT.
011500 01  DISCOUT-RECORD-OUT          PIC X(40).
011600
011700 FD  RUNRPT
011800     RECORD CONTAINS 80 CHARACTERS
011900     DATA RECORD IS RUNRPT-RECORD-OUT.
012000 01  RUNRPT-RECORD-OUT           PIC X(80).
012100
012200 FD  DISPFILE
012300     RECORD CONTAINS 69 CHARACTERS
012400     DATA RECORD IS DISP-RECORD-OUT.
012500 01  DISP-RECORD-OUT.
012600     05  DISP-FILE-NAME          PIC X(60).
012700     05  DISP-DISPOSITION        PIC X(09).
012800*
012900* CR-0803 - OLD SHIPPING-DOCK JOB ONLY WANTS THE FIRST 3 BYTES
013000* OF THE DISPOSITION TEXT ("ERR" OR "COM") - GIVE IT A NARROW
013100* VIEW RATHER THAN MAKE IT PARSE THE FULL WORD.
013200******************************************************************
013300 01  DISP-RECORD-OUT-R REDEFINES DISP-RECORD-OUT.
013400     05  FILLER                  PIC X(60).
013500     05  DISP-DISPOSITION-CODE   PIC X(03).
013600     05  FILLER                  PIC X(06).
013700*-----------------------------------------------------------------
013800 WORKING-STORAGE             SECTION.
013900*-----------------------------------------------------------------
014000 77  DISCFILE-NAME            PIC X(60) VALUE "DISCFILE".
014100 77  DFT-RECORD-COUNT            PIC 9(05) COMP VALUE ZERO.
014200*
014300* DISCR-FILE-TABLE BUFFERS THE WHOLE INPUT FILE IN ARRIVAL ORDER
014400* SO WE CAN REWRITE DISCOUT AFTER MASTUPD HANDS BACK THE SET OF
014500* WORK ORDERS THAT ACTUALLY POSTED (CR-0502).  2000 ENTRIES
014600* MATCHES THE CORRECTION TABLE SIZING IN CORRTAB.CPY (CR-0619).
014700******************************************************************
014800 01  DISCR-FILE-TABLE.
014900     05  DFT-ENTRY OCCURS 2000 TIMES
015000                 INDEXED BY DFT-IDX.
015100         10  DFT-RECORD-TEXT     PIC X(40).
015200         10  FILLER              PIC X(02).
015300*
015400* NUMERIC-EDIT OVERLAY OF THE BUFFER, KEYED BY WORK ORDER, SO
015500* THE REWRITE PASS CAN COMPARE AGAINST THE CORRECTION TABLE
015600* WITHOUT RE-MOVING EACH ROW BACK INTO DISCR-RECORD-IN FIRST.
015700******************************************************************
015800 01  DISCR-FILE-TABLE-NUM REDEFINES DISCR-FILE-TABLE.
015900     05  DFT-ENTRY-NUM OCCURS 2000 TIMES
016000                 INDEXED BY DFT-NUM-IDX.
016100         10  DFT-WORKORDER-N     PIC 9(10).
016200         10  FILLER              PIC X(32).
016300*
016400     COPY "C:\COBOLIB\CORRTAB.CPY".
016500*-----------------------------------------------------------------
016600 01  FILE-STATUS-FIELDS.
016700     05  DISCFILE-STATUS         PIC X(02).
016800         88  DISCFILE-OK                 VALUE "00".
016900     05  DISCOUT-STATUS          PIC X(02).
017000         88  DISCOUT-OK                  VALUE "00".
017100     05  RUNRPT-STATUS           PIC X(02).
017200         88  RUNRPT-OK                   VALUE "00".
017300     05  DISPFILE-STATUS         PIC X(02).
017400         88  DISPFILE-OK                 VALUE "00".
017500     05  FILLER                  PIC X(02).
017600*
017700 01  SWITCHES.
017800     05  DISCFILE-EOF-SWITCH     PIC X(01) VALUE "N".
017900         88  DISCFILE-EOF                VALUE "Y".
018000     05  DISC-RUN-FATAL-SWITCH   PIC X(01) VALUE "N".
018100         88  DISC-RUN-FATAL              VALUE "Y".
018200     05  DISCR-SELECT-SWITCH     PIC X(01) VALUE "N".
018300         88  DISCR-ROW-SELECTED          VALUE "Y".
018400     05  MATCH-SWITCH         PIC X(01) VALUE "N".
018500         88  MATCH-FOUND              VALUE "Y".
018600     05  FILLER                  PIC X(02).
018700*
018800 01  NOTES-UPPER              PIC X(20).
018900*
019000 01  RUN-COUNTERS.
019100     05  TOTAL-WORKORDERS     PIC 9(05) COMP VALUE ZERO.
019200     05  DISCREPANCY-COUNT    PIC 9(05) COMP VALUE ZERO.
019300     05  UPDATED-COUNT        PIC 9(05) COMP VALUE ZERO.
019400     05  REMAINING-COUNT      PIC 9(05) COMP VALUE ZERO.
019500     05  FILLER                  PIC X(02).
019600*
019700* REPORT LINES - ONE GENERIC DETAIL FORMAT, CAPTION SWAPPED IN
019800* BEFORE EACH WRITE, MATCHING HOW THE INVENTORY REPORTS BUILD
019900* THEIR PRINT LINES.
020000******************************************************************
020100 01  RPT-TITLE-LINE.
020200     05  FILLER                  PIC X(36)
020300         VALUE "IDEXX DISCREPANCY REPORT PROCESSED: ".
020400     05  RPT-FILE-NAME           PIC X(44).
020500*
020600 01  RPT-DETAIL-LINE.
020700     05  FILLER                  PIC X(02) VALUE SPACES.
020800     05  RPT-CAPTION             PIC X(40).
020900     05  RPT-COUNT-OUT           PIC ZZZZ9.
021000     05  FILLER                  PIC X(33) VALUE SPACES.
021100*
021200******************************************************************
021300 PROCEDURE                   DIVISION.
021400*-----------------------------------------------------------------
021500* MAIN LINE - ONE DISCREPANCY FILE PER RUN.
021600*-----------------------------------------------------------------
021700 100-RECONCILE-BAG-COUNTS.
021750     MOVE ZERO TO CT-ENTRY-COUNT CT-SUCCESS-COUNT.
021760     SET CT-MASTER-IO-OK TO TRUE.
021800     PERFORM 200-OPEN-RECON-FILES.
021900     IF  NOT DISC-RUN-FATAL
022000         PERFORM 200-PROCESS-DISCREPANCY-FILE
022100         PERFORM 200-APPLY-MASTER-CORRECTIONS
022200         PERFORM 200-REWRITE-DISCREPANCY-FILE
022300         PERFORM 200-PRINT-RUN-SUMMARY
022400     END-IF.
022500     PERFORM 200-WRITE-DISPOSITION-RECORD.
022600     PERFORM 200-CLOSE-RECON-FILES.
022700
022800     STOP RUN.
022900*
023000******************************************************************
023100* OPEN THE FOUR RECON FILES.  A BAD OPEN ON ANY OF THEM ABORTS
023200* THE WORK FOR THIS FILE - ERROR DISPOSITION, NOT A JOB ABEND.
023300*-----------------------------------------------------------------
023400 200-OPEN-RECON-FILES.
023500     OPEN INPUT  DISCFILE.
023600     OPEN OUTPUT DISCOUT.
023700     OPEN OUTPUT RUNRPT.
023800     OPEN OUTPUT DISPFILE.
023900     PERFORM 300-CHECK-OPEN-STATUS.
024000*
024100 300-CHECK-OPEN-STATUS.
024200     IF  NOT DISCFILE-OK OR NOT DISCOUT-OK
024300                        OR NOT RUNRPT-OK OR NOT DISPFILE-OK
024400         DISPLAY "DISCREP - OPEN FAILED, FILE STATUSES "
024500             DISCFILE-STATUS SPACE DISCOUT-STATUS SPACE
024600             RUNRPT-STATUS SPACE DISPFILE-STATUS
024700         SET DISC-RUN-FATAL TO TRUE
024800     END-IF.
024900*
025000******************************************************************
025100* DISCREP STEP 1-2 - READ DISCFILE, EDIT AND SELECT EACH ROW,
025200* QUEUE A CORRECTION FOR EVERY ROW THAT QUALIFIES.
025300*-----------------------------------------------------------------
025400 200-PROCESS-DISCREPANCY-FILE.
025500     PERFORM 300-READ-DISCREPANCY-RECORD.
025600     PERFORM 300-EDIT-AND-QUEUE-RECORD
025700         UNTIL DISCFILE-EOF.
025800*
025900 300-READ-DISCREPANCY-RECORD.
026000     READ DISCFILE INTO DISCR-RECORD-IN
026100         AT END     SET DISCFILE-EOF TO TRUE
026200         NOT AT END PERFORM 400-BUFFER-DISCREPANCY-RECORD
026300     END-READ.
026400*
026500 400-BUFFER-DISCREPANCY-RECORD.
026600     ADD 1 TO DFT-RECORD-COUNT.
026700     MOVE DISCR-RECORD-IN TO DFT-RECORD-TEXT(DFT-RECORD-COUNT).
026800*
026900 300-EDIT-AND-QUEUE-RECORD.
027000     PERFORM 400-EDIT-DISCREPANCY-RECORD.
027100     PERFORM 400-SELECT-DISCREPANCY-RECORD.
027200     IF  DISCR-ROW-SELECTED
027300         PERFORM 400-QUEUE-CORRECTION
027400     END-IF.
027500     PERFORM 300-READ-DISCREPANCY-RECORD.
027600*
027700* TOTAL-WORKORDERS COUNTS EVERY ROW WITH A NON-BLANK WORKORDER
027800* FIELD, SELECTED OR NOT - COUNTED REGARDLESS OF DISPOSITION.
027900*-----------------------------------------------------------------
028000 400-EDIT-DISCREPANCY-RECORD.
028100     IF  DISCR-WORKORDER-X NOT = SPACES
028200         ADD 1 TO TOTAL-WORKORDERS
028300     END-IF.
028400*
028500* SELECTION RULE - VENDOR LESS THAN LAB, AND NOTES NOT ALREADY
028600* "UPDATED" (CASE INSENSITIVE, CR-0301).  A BLANK OR NON-NUMERIC
028700* COUNT MAKES THE COMPARE FALSE, NOT AN ERROR (CR-0228).
028800*-----------------------------------------------------------------
028900 400-SELECT-DISCREPANCY-RECORD.
029000     MOVE "N" TO DISCR-SELECT-SWITCH.
029100     IF  DISCR-VENDOR-COUNT-X IS NUMERIC
029200         AND DISCR-LAB-COUNT-X IS NUMERIC
029300         IF  DISCR-VENDOR-COUNT-N < DISCR-LAB-COUNT-N
029400             MOVE DISCR-NOTES TO NOTES-UPPER
029500             INSPECT NOTES-UPPER CONVERTING
029600                 "abcdefghijklmnopqrstuvwxyz"
029700                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
029800             IF  NOTES-UPPER NOT = "UPDATED"
029900                 SET DISCR-ROW-SELECTED TO TRUE
030000                 ADD 1 TO DISCREPANCY-COUNT
030100             END-IF
030200         END-IF
030300     END-IF.
030400*
030500* CR-0409 - WORKORDER-ID AND LAB COUNT MUST BOTH BE VALID
030600* INTEGERS BEFORE WE QUEUE THE PAIR; OTHERWISE LOG AND SKIP -
030700* THE ROW STAYS UNMARKED AND IS PICKED UP ON THE NEXT RUN.
030800*-----------------------------------------------------------------
030900 400-QUEUE-CORRECTION.
031000     IF  DISCR-WORKORDER-X IS NUMERIC
031100         AND DISCR-LAB-COUNT-X IS NUMERIC
031200         IF  CT-ENTRY-COUNT < 2000
031300             ADD 1 TO CT-ENTRY-COUNT
031400             MOVE DISCR-WORKORDER-N
031500                 TO CT-WORKORDER-ID(CT-ENTRY-COUNT)
031600             MOVE DISCR-LAB-COUNT-N
031700                 TO CT-CORRECTED-VALUE(CT-ENTRY-COUNT)
031800             SET CT-NOT-SUCCESSFUL(CT-ENTRY-COUNT) TO TRUE
031900         ELSE
032000             DISPLAY "DISCREP - CORRECTION TABLE FULL, "
032100                 "WORKORDER " DISCR-WORKORDER-X " SKIPPED"
032200         END-IF
032300     ELSE
032400         DISPLAY "DISCREP - WARNING, NON-INTEGER WORKORDER "
032500             "OR LAB COUNT, ROW NOT QUEUED - " DISCR-WORKORDER-X
032600     END-IF.
032700*
032800******************************************************************
032900* MASTUPD IS CALLED ONCE WITH THE WHOLE CORRECTION TABLE AS ONE
033000* UNIT OF WORK (CR-0355).  CT-MASTER-IO-ABORT MEANS THE MASTER
033100* UPDATE COULD NOT BE COMPLETED - TREAT THE RUN AS FATAL.
033200*-----------------------------------------------------------------
033300 200-APPLY-MASTER-CORRECTIONS.
033400     IF  CT-ENTRY-COUNT > 0
033500         CALL "MASTUPD" USING CORRECTION-TABLE
033600     END-IF.
033700     IF  CT-MASTER-IO-ABORT
033800         SET DISC-RUN-FATAL TO TRUE
033900     END-IF.
034000     MOVE CT-SUCCESS-COUNT TO UPDATED-COUNT.
034100*
034200******************************************************************
034300* REWRITE DISCOUT - ROWS WHOSE WORKORDER APPEARS IN THE MASTUPD
034400* SUCCESS LIST GET NOTES = "UPDATED" (CR-0502); EVERY OTHER ROW
034500* GOES OUT UNCHANGED.
034600*-----------------------------------------------------------------
034700 200-REWRITE-DISCREPANCY-FILE.
034800     PERFORM 300-REWRITE-DISCREPANCY-RECORD
034900         VARYING DFT-IDX FROM 1 BY 1
035000         UNTIL DFT-IDX > DFT-RECORD-COUNT.
035100*
035200 300-REWRITE-DISCREPANCY-RECORD.
035300     MOVE DFT-RECORD-TEXT(DFT-IDX) TO DISCR-RECORD-IN.
035400     PERFORM 400-MARK-IF-SUCCESSFUL.
035500     MOVE DISCR-RECORD-IN TO DISCOUT-RECORD-OUT.
035600     WRITE DISCOUT-RECORD-OUT.
035700*
035800 400-MARK-IF-SUCCESSFUL.
035900     MOVE "N" TO MATCH-SWITCH.
036000     PERFORM 500-SEARCH-CORRECTION-TABLE
036100         VARYING CT-IDX FROM 1 BY 1
036200         UNTIL CT-IDX > CT-ENTRY-COUNT OR MATCH-FOUND.
036300     IF  MATCH-FOUND
036400         MOVE "UPDATED" TO DISCR-NOTES
036500     END-IF.
036600*
036700 500-SEARCH-CORRECTION-TABLE.
036800     IF  DFT-WORKORDER-N(DFT-IDX) = CT-WORKORDER-ID(CT-IDX)
036900         AND CT-SUCCESSFUL(CT-IDX)
037000         SET MATCH-FOUND TO TRUE
037100     END-IF.
037200*
037300******************************************************************
037400* RPTSTAT - THE FOUR-COUNTER SUMMARY, ONE BLOCK PER FILE.
037500*-----------------------------------------------------------------
037600 200-PRINT-RUN-SUMMARY.
037700     COMPUTE REMAINING-COUNT =
037800         TOTAL-WORKORDERS - UPDATED-COUNT.
037900     PERFORM 400-PRINT-REPORT-TITLE.
038000     PERFORM 400-PRINT-TOTAL-LINE.
038100     PERFORM 400-PRINT-DISCREPANCY-LINE.
038200     PERFORM 400-PRINT-UPDATED-LINE.
038300     PERFORM 400-PRINT-REMAINING-LINE.
038400*
038500 400-PRINT-REPORT-TITLE.
038600     MOVE DISCFILE-NAME TO RPT-FILE-NAME.
038700     WRITE RUNRPT-RECORD-OUT FROM RPT-TITLE-LINE.
038800*
038900 400-PRINT-TOTAL-LINE.
039000     MOVE "TOTAL WORKORDERS IN SHEET .........." TO RPT-CAPTION.
039100     MOVE TOTAL-WORKORDERS TO RPT-COUNT-OUT.
039200     WRITE RUNRPT-RECORD-OUT FROM RPT-DETAIL-LINE.
039300*
039400 400-PRINT-DISCREPANCY-LINE.
039500     MOVE "WORKORDERS WITH DISCREPANCY ........" TO RPT-CAPTION.
039600     MOVE DISCREPANCY-COUNT TO RPT-COUNT-OUT.
039700     WRITE RUNRPT-RECORD-OUT FROM RPT-DETAIL-LINE.
039800*
039900 400-PRINT-UPDATED-LINE.
040000     MOVE "SUCCESSFULLY UPDATED IN MASTER ....." TO RPT-CAPTION.
040100     MOVE UPDATED-COUNT TO RPT-COUNT-OUT.
040200     WRITE RUNRPT-RECORD-OUT FROM RPT-DETAIL-LINE.
040300*
040400 400-PRINT-REMAINING-LINE.
040500     MOVE "REMAINING DISCREPANCIES ............" TO RPT-CAPTION.
040600     MOVE REMAINING-COUNT TO RPT-COUNT-OUT.
040700     WRITE RUNRPT-RECORD-OUT FROM RPT-DETAIL-LINE.
040800*
040900******************************************************************
041000* FILEFLOW - COMPLETED WHEN THE RUN MADE IT THROUGH CLEAN, ELSE
041100* ERROR.  WRITTEN EVEN ON A FATAL RUN SO OPS HAS A RECORD
041200* (CR-0561).
041300*-----------------------------------------------------------------
041400 200-WRITE-DISPOSITION-RECORD.
041500     MOVE DISCFILE-NAME TO DISP-FILE-NAME.
041600     IF  DISC-RUN-FATAL
041700         MOVE "ERROR    " TO DISP-DISPOSITION
041800     ELSE
041900         MOVE "COMPLETED" TO DISP-DISPOSITION
042000     END-IF.
042100     WRITE DISP-RECORD-OUT.
042200*
042300* CR-0877 - CLOSE IS UNCONDITIONAL SO A PARTIAL OPEN FAILURE
042400* NEVER LEAVES A FILE OPEN ACROSS RUNS.
042500*-----------------------------------------------------------------
042600 200-CLOSE-RECON-FILES.
042700     CLOSE DISCFILE DISCOUT RUNRPT DISPFILE.

