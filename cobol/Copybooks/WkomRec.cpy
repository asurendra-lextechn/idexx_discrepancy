000100******************************************************************
000200* WKOMREC.CPY
000300* WORK-ORDER MASTER RECORD  -  CORRECTED BAG-COUNT OF RECORD
000400*
000500* KEYED BY WKOM-WORKORDER-ID.  77 BYTES, NO SLACK - THE FOUR
000600* FIELDS BELOW (10+5+26+36=77) ARE THE WHOLE RECORD, CARRIED OVER
000700* UNCHANGED FROM THE WORK-ORDER EXTRACT LAYOUT SO THE NIGHTLY LOAD
000800* AND THIS BATCH AGREE ON LENGTH.
000900******************************************************************
001000 01  WKOM-MASTER-RECORD.
001100     05  WKOM-WORKORDER-ID       PIC 9(10).
001200     05  WKOM-VALUE              PIC 9(05).
001300     05  WKOM-UPDATED-ON         PIC X(26).
001400*
001500* WKOM-UPDATED-ON IS STAMPED "YYYY-MM-DD HH.MM.SS.CC" BY
001600* 400-STAMP-MASTER-RECORD IN MASTUPD.  THE REDEFINES BELOW GIVES
001700* THE DATE AND TIME HALVES SEPARATELY FOR THE FEW PLACES THAT
001800* NEED ONLY ONE OR THE OTHER (ERROR MESSAGES, FUTURE AGING
001900* REPORTS).
002000******************************************************************
002100     05  WKOM-UPDATED-ON-R REDEFINES WKOM-UPDATED-ON.
002200         10  WKOM-UO-DATE-PART       PIC X(10).
002300         10  FILLER                  PIC X(01).
002400         10  WKOM-UO-TIME-PART       PIC X(15).
002500     05  WKOM-UPDATED-BY         PIC X(36).
