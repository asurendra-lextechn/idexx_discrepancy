000100******************************************************************
000200* DISCREC.CPY
000300* BAG-COUNT DISCREPANCY RECORD  -  VENDOR MANIFEST VS LAB RECEIPT
000400*
000500* ONE RECORD PER WORK ORDER ON THE CARRIER MANIFEST.  RECORD IS
000600* FLOWN IN FROM THE VENDOR PORTAL EXTRACT AS A FULL-WIDTH 40 BYTE
000700* LINE, NO SLACK BYTES - THE FOUR FIELDS BELOW ACCOUNT FOR EVERY
000800* POSITION IN THE RECORD (10+5+5+20=40), SO THIS LAYOUT CARRIES NO
000900* FILLER.  DO NOT ADD FIELDS WITHOUT CHANGING THE 40 BYTE RECORD
001000* LENGTH ON DISCFILE AND DISCOUT IN THE SAME MAINTENANCE RUN.
001100*
001200* THE PORTAL SENDS WORKORDER-ID, VENDOR-BAG-COUNT AND LAB-BAG-
001300* COUNT AS DISPLAY TEXT, NOT PACKED NUMERICS - A BLANK OR A
001400* GARBLED COLUMN IS POSSIBLE ON ANY GIVEN LINE, SO THE RAW
001500* (DISCR-RECORD-IN) GROUP IS ALL PIC X AND WE LAY A NUMERIC-EDIT
001600* VIEW (DISCR-RECORD-NUM) OVER IT TO TEST FOR VALID DIGITS BEFORE
001700* WE TRUST THE VALUE.  SEE 400-EDIT-DISCREPANCY-RECORD IN
001800* DISCREP FOR THE NUMERIC CLASS TEST.
001900******************************************************************
002000 01  DISCR-RECORD-IN.
002100     05  DISCR-WORKORDER-X       PIC X(10).
002200     05  DISCR-VENDOR-COUNT-X    PIC X(05).
002300     05  DISCR-LAB-COUNT-X       PIC X(05).
002400     05  DISCR-NOTES             PIC X(20).
002500         88  DISCR-NOTES-BLANK       VALUE SPACES.
002600*
002700* NUMERIC-EDIT OVERLAY OF THE SAME 40 BYTES.  THE WORKORDER AND
002800* COUNT SUBFIELDS ARE ONLY TRUSTWORTHY WHEN THE CORRESPONDING
002900* CLASS TEST ON THE "-X" FIELD ABOVE COMES BACK NUMERIC.
003000******************************************************************
003100 01  DISCR-RECORD-NUM REDEFINES DISCR-RECORD-IN.
003200     05  DISCR-WORKORDER-N       PIC 9(10).
003300     05  DISCR-VENDOR-COUNT-N    PIC 9(05).
003400     05  DISCR-LAB-COUNT-N       PIC 9(05).
003500     05  FILLER                  PIC X(20).
