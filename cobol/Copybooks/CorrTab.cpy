000100******************************************************************
000200* CORRTAB.CPY
000300* WORK-ORDER CORRECTION TABLE - PASSED DISCREP TO MASTUPD
000400*
000500* DISCREP LOADS ONE ENTRY PER DISCREPANCY ROW SELECTED FOR
000600* UPDATE (WORKORDER-ID, LAB BAG COUNT), CALLS MASTUPD ONCE WITH
000700* THE WHOLE TABLE AS ONE UNIT OF WORK, AND MASTUPD HANDS BACK
000800* CT-SUCCESS-SWITCH SET PER ENTRY PLUS THE RUNNING SUCCESS COUNT.
000900* 2000 ENTRIES IS MORE THAN A SHIFT'S WORTH OF MANIFEST LINES ON
001000* THE BUSIEST LAB DAY ON RECORD - RAISE THE OCCURS BELOW IF
001100* VOLUME EVER CROWDS IT.
001200******************************************************************
001300 01  CORRECTION-TABLE.
001400     05  CT-ENTRY-COUNT          PIC 9(05)   COMP.
001500     05  CT-SUCCESS-COUNT        PIC 9(05)   COMP.
001600     05  CT-MASTER-IO-SWITCH     PIC X(01).
001700         88  CT-MASTER-IO-OK             VALUE "N".
001800         88  CT-MASTER-IO-ABORT          VALUE "Y".
001900     05  FILLER                  PIC X(03).
002000     05  CT-ENTRY OCCURS 2000 TIMES
002100                 INDEXED BY CT-IDX.
002200         10  CT-WORKORDER-ID     PIC 9(10).
002300         10  CT-CORRECTED-VALUE  PIC 9(05).
002400         10  CT-SUCCESS-SWITCH   PIC X(01).
002500             88  CT-SUCCESSFUL           VALUE "Y".
002600             88  CT-NOT-SUCCESSFUL       VALUE "N".
002700         10  FILLER              PIC X(04).
